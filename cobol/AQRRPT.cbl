000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. AQRRPT.                                                      
000300 AUTHOR. DEBRA WATTS.                                                     
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 04/14/89.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*****************************************************************         
000900* AQRRPT   - LOADS THE PER-PLAYER AQR FILE (AQR-OUT) INTO A     *         
001000*            TABLE, RANKS IT BY AQR SCORE (HIGH TO LOW, TIES    *         
001100*            BROKEN BY PLAYER ID) AND PRINTS THE SEASON AQR     *         
001200*            RANKING REPORT WITH A LEAGUE MEAN/STDEV TOTAL LINE.*         
001300*                                                               *         
001400* MODIFICATION LOG:                                             *         
001500* 04/14/89 DBW  ORIGINAL PROGRAM.                               *         
001600* 11/05/98 PXK  Y2K REVIEW - RUN-DATE ACCEPT STILL USES A TWO   * AQR019  
001700*               DIGIT YEAR.  LEFT AS-IS, RUN DATE IS A CONSOLE  *         
001800*               MESSAGE ONLY AND DOES NOT APPEAR ON THE REPORT. *         
001900* 08/17/04 DLW  LEAGUE STDEV NOW USES THE SHOP'S STANDARD       * AQR031  
002000*               NEWTON ITERATION SQUARE ROOT, MATCHING AQRENGIN.*         
002100*****************************************************************         
002200                                                                          
002300 ENVIRONMENT DIVISION.                                                    
002400 CONFIGURATION SECTION.                                                   
002500 SOURCE-COMPUTER. IBM-390.                                                
002600 OBJECT-COMPUTER. IBM-390.                                                
002700 SPECIAL-NAMES.                                                           
002800     C01 IS TOP-OF-FORM.                                                  
002900 INPUT-OUTPUT SECTION.                                                    
003000 FILE-CONTROL.                                                            
003100     SELECT AQR-OUT    ASSIGN TO AQROUT                                   
003200            FILE STATUS IS AI-FCODE.                                      
003300     SELECT AQR-REPORT ASSIGN TO AQRRPT                                   
003400            FILE STATUS IS RO-FCODE.                                      
003500                                                                          
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800 FD  AQR-OUT                                                              
003900     RECORDING MODE IS F                                                  
004000     LABEL RECORDS ARE STANDARD                                           
004100     RECORD CONTAINS 60 CHARACTERS                                        
004200     BLOCK CONTAINS 0 RECORDS                                             
004300     DATA RECORD IS AQR-OUT-REC.                                          
004400 01  AQR-OUT-REC             PIC X(60).                                   
004500                                                                          
004600 FD  AQR-REPORT                                                           
004700     RECORDING MODE IS F                                                  
004800     LABEL RECORDS ARE STANDARD                                           
004900     RECORD CONTAINS 80 CHARACTERS                                        
005000     BLOCK CONTAINS 0 RECORDS                                             
005100     DATA RECORD IS AQR-REPORT-REC.                                       
005200 01  AQR-REPORT-REC          PIC X(80).                                   
005300                                                                          
005400 WORKING-STORAGE SECTION.                                                 
005500 01  FILE-STATUS-CODES.                                                   
005600     05  AI-FCODE                PIC X(2).                                
005700         88  AI-CODE-READ        VALUE SPACES.                            
005800         88  NO-MORE-AQR-ROWS    VALUE '10'.                              
005900     05  RO-FCODE                PIC X(2).                                
006000         88  RO-CODE-WRITE       VALUE SPACES.                            
006100                                                                          
006200 77  WS-EOF-AQR-SW               PIC X(1) VALUE SPACE.                    
006300     88  END-OF-AQR-IN           VALUE 'Y'.                               
006400                                                                          
006500     COPY AQRSTAT.                                                        
006600                                                                          
006700*** RUN-DATE FOR THE CONSOLE START MESSAGE ONLY.  THE PRINTED             
006800*** REPORT CARRIES NO DATE LINE - SEE THE LEAGUE OFFICE'S FIXED           
006900*** REPORT FORMAT BELOW.                                                  
007000 01  WS-CURRENT-DATE-FIELDS.                                              
007100     05  WS-CURRENT-DATE-YYMMDD.                                          
007200         10  WS-CURRENT-YY       PIC 9(2).                                
007300         10  WS-CURRENT-MM       PIC 9(2).                                
007400         10  WS-CURRENT-DD       PIC 9(2).                                
007500     05  WS-CURRENT-DATE-X       REDEFINES WS-CURRENT-DATE-YYMMDD         
007600                                  PIC X(6).                               
007700                                                                          
007800 01  WS-START-MSG.                                                        
007900     05  FILLER                  PIC X(22)                                
008000                                 VALUE 'AQRRPT - START OF RUN'.           
008100     05  FILLER                  PIC X(4)  VALUE ' ON '.                  
008200     05  WS-START-MM             PIC 9(2).                                
008300     05  FILLER                  PIC X(1)  VALUE '/'.                     
008400     05  WS-START-DD             PIC 9(2).                                
008500     05  FILLER                  PIC X(1)  VALUE '/'.                     
008600     05  WS-START-YY             PIC 9(2).                                
008700                                                                          
008800*** ONE ROW PER PLAYER ON AQR-OUT, LOADED IN FILE ORDER AND THEN          
008900*** RANKED IN PLACE BY 400-RANK-SORT.  SWAPPED WHOLE BY                   
009000*** 440-SWAP-ROWS DURING THE SORT.                                        
009100 01  RPT-TABLE.                                                           
009200     05  RPT-ROW OCCURS 600 TIMES                                         
009300                  INDEXED BY RX-IDX, RY-IDX.                              
009400         10  RPT-PLAYER-ID       PIC 9(8).                                
009500         10  RPT-PLAYER-NM       PIC X(24).                               
009600         10  RPT-ATTEMPTS        PIC 9(5).                                
009700         10  RPT-ACT-PTS         PIC 9(5)V99.                             
009800         10  RPT-EXP-PTS         PIC 9(5)V99.                             
009900         10  RPT-AQR-SCORE       PIC S9(3)V9(3) COMP-3.                   
010000                                                                          
010100*** SWAP-BUFFER FOR THE RANK-SORT EXCHANGE - A RAW BYTE IMAGE OF          
010200*** ONE RPT-ROW ENTRY, REDEFINED SO A WHOLE ROW MOVES AT ONCE.            
010300 01  WS-SWAP-ROW-AREA.                                                    
010400     05  WS-SWAP-ROW.                                                     
010500         10  WS-SWAP-PLAYER-ID   PIC 9(8).                                
010600         10  WS-SWAP-PLAYER-NM   PIC X(24).                               
010700         10  WS-SWAP-ATTEMPTS    PIC 9(5).                                
010800         10  WS-SWAP-ACT-PTS     PIC 9(5)V99.                             
010900         10  WS-SWAP-EXP-PTS     PIC 9(5)V99.                             
011000         10  WS-SWAP-AQR-SCORE   PIC S9(3)V9(3) COMP-3.                   
011100     05  WS-SWAP-ROW-X           REDEFINES WS-SWAP-ROW                    
011200                                  PIC X(55).                              
011300                                                                          
011400 01  WS-SUBSCRIPTS-AND-COUNTERS.                                          
011500     05  WS-ROW-COUNT            PIC S9(4) COMP VALUE 0.                  
011600                                                                          
011700 01  WS-LEAGUE-STATS-WORK.                                                
011800     05  WS-AQR-SUM              PIC S9(7)V999  COMP-3.                   
011900     05  WS-LEAGUE-MEAN          PIC S9(3)V9(3) COMP-3.                   
012000     05  WS-DIFF                 PIC S9(4)V999  COMP-3.                   
012100     05  WS-DIFF-SQ              PIC S9(7)V9999 COMP-3.                   
012200     05  WS-VARIANCE-SUM         PIC S9(9)V9999 COMP-3.                   
012300     05  WS-VARIANCE             PIC S9(7)V9999 COMP-3.                   
012400     05  WS-LEAGUE-STDEV         PIC S9(3)V9(3) COMP-3.                   
012500                                                                          
012600*** NEWTON ITERATION SQUARE ROOT WORK - SEE AQRENGIN FOR THE              
012700*** SAME ROUTINE.  THIS SHOP'S COMPILER HAS NO SQRT FUNCTION.             
012800 01  WS-SQUARE-ROOT-WORK.                                                 
012900     05  WS-SQRT-X               PIC S9(7)V9999 COMP-3.                   
013000     05  WS-SQRT-GUESS           PIC S9(7)V9999 COMP-3.                   
013100     05  WS-SQRT-COUNT           PIC S9(2) COMP VALUE 0.                  
013200                                                                          
013300*** THE LEAGUE OFFICE'S FIXED REPORT FORMAT - DO NOT REFORMAT             
013400*** WITHOUT CHECKING WITH THE LEAGUE OFFICE FIRST.                        
013500 01  RPT-HEADER-LINE1.                                                    
013600     05  FILLER                  PIC X(28)                                
013700                       VALUE 'AQR REPORT - SEASON 2024-25'.               
013800     05  FILLER                  PIC X(52) VALUE SPACES.                  
013900                                                                          
014000 01  RPT-HEADER-LINE2.                                                    
014100     05  FILLER                  PIC X(62)                                
014200                       VALUE 'RANK PLAYER NAME              ATT           
014300-    ' ACT-PTS    EXP-PTS    AQR'.                                        
014400     05  FILLER                  PIC X(18) VALUE SPACES.                  
014500                                                                          
014600 01  RPT-DETAIL-LINE.                                                     
014700     05  RPT-RANK                PIC ZZZ9.                                
014800     05  FILLER                  PIC X(1)  VALUE SPACE.                   
014900     05  RPT-PLAYER-NM-O         PIC X(24).                               
015000     05  FILLER                  PIC X(1)  VALUE SPACE.                   
015100     05  RPT-ATTEMPTS-O          PIC ZZZZ9.                               
015200     05  FILLER                  PIC X(2)  VALUE SPACES.                  
015300     05  RPT-ACT-PTS-O           PIC ZZZZ9.99.                            
015400     05  FILLER                  PIC X(3)  VALUE SPACES.                  
015500     05  RPT-EXP-PTS-O           PIC ZZZZ9.99.                            
015600     05  FILLER                  PIC X(2)  VALUE SPACES.                  
015700     05  RPT-AQR-O               PIC -999.999.                            
015800     05  FILLER                  PIC X(14) VALUE SPACES.                  
015900                                                                          
016000 01  RPT-TOTAL-LINE.                                                      
016100     05  FILLER                  PIC X(16)                                
016200                                 VALUE 'PLAYERS RANKED: '.                
016300     05  RPT-TOT-RANKED          PIC ZZZ9.                                
016400     05  FILLER                  PIC X(25)                                
016500                       VALUE '        LEAGUE MEAN AQR: '.                 
016600     05  RPT-TOT-MEAN            PIC -999.999.                            
016700     05  FILLER                  PIC X(10) VALUE '   STDEV: '.            
016800     05  RPT-TOT-STDEV           PIC 999.999.                             
016900     05  FILLER                  PIC X(10) VALUE SPACES.                  
017000                                                                          
017100*-----------------                                                        
017200 PROCEDURE DIVISION.                                                      
017300*-----------------                                                        
017400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017500     PERFORM 400-RANK-SORT THRU 400-EXIT.                                 
017600     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                              
017700     PERFORM 800-WRITE-FINAL-LINES THRU 800-EXIT.                         
017800     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
017900     MOVE +0 TO RETURN-CODE.                                              
018000     GOBACK.                                                              
018100                                                                          
018200 000-HOUSEKEEPING.                                                        
018300     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE.                             
018400     MOVE WS-CURRENT-MM TO WS-START-MM.                                   
018500     MOVE WS-CURRENT-DD TO WS-START-DD.                                   
018600     MOVE WS-CURRENT-YY TO WS-START-YY.                                   
018700     DISPLAY WS-START-MSG.                                                
018800     OPEN INPUT  AQR-OUT.                                                 
018900     OPEN OUTPUT AQR-REPORT.                                              
019000     INITIALIZE WS-SUBSCRIPTS-AND-COUNTERS.                               
019100     INITIALIZE RPT-TABLE.                                                
019200     PERFORM 100-LOAD-AQR-TABLE THRU 100-EXIT.                            
019300 000-EXIT.                                                                
019400     EXIT.                                                                
019500                                                                          
019600 100-LOAD-AQR-TABLE.                                                      
019700     PERFORM 300-READ-AQR-OUT THRU 300-EXIT.                              
019800     PERFORM 310-APPEND-ROW THRU 310-EXIT                                 
019900             UNTIL END-OF-AQR-IN.                                         
020000 100-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 300-READ-AQR-OUT.                                                        
020400     READ AQR-OUT INTO AQR-REC                                            
020500         AT END MOVE 'Y' TO WS-EOF-AQR-SW                                 
020600     END-READ.                                                            
020700 300-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000 310-APPEND-ROW.                                                          
021100     ADD +1 TO WS-ROW-COUNT.                                              
021200     SET RX-IDX TO WS-ROW-COUNT.                                          
021300     MOVE AQR-PLAYER-ID  TO RPT-PLAYER-ID (RX-IDX).                       
021400     MOVE AQR-PLAYER-NM  TO RPT-PLAYER-NM (RX-IDX).                       
021500     MOVE AQR-ATTEMPTS   TO RPT-ATTEMPTS (RX-IDX).                        
021600     MOVE AQR-POINTS-ACT TO RPT-ACT-PTS (RX-IDX).                         
021700     MOVE AQR-POINTS-EXP TO RPT-EXP-PTS (RX-IDX).                         
021800     MOVE AQR-SCORE      TO RPT-AQR-SCORE (RX-IDX).                       
021900     PERFORM 300-READ-AQR-OUT THRU 300-EXIT.                              
022000 310-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300*** CLASSIC EXCHANGE SORT - DESCENDING AQR SCORE, TIES BROKEN BY          
022400*** ASCENDING PLAYER ID.  THIS SHOP'S COMPILER HAS NO SORT VERB,          
022500*** SO THE RANK ORDER IS BUILT BY HAND LIKE EVERY OTHER TABLE.            
022600 400-RANK-SORT.                                                           
022700     IF WS-ROW-COUNT > 1                                                  
022800         PERFORM 410-SORT-OUTER THRU 410-EXIT                             
022900                 VARYING RX-IDX FROM 1 BY 1                               
023000                 UNTIL RX-IDX > WS-ROW-COUNT - 1                          
023100     END-IF.                                                              
023200 400-EXIT.                                                                
023300     EXIT.                                                                
023400                                                                          
023500 410-SORT-OUTER.                                                          
023600     PERFORM 420-SORT-INNER THRU 420-EXIT                                 
023700             VARYING RY-IDX FROM 1 BY 1                                   
023800             UNTIL RY-IDX > WS-ROW-COUNT - RX-IDX.                        
023900 410-EXIT.                                                                
024000     EXIT.                                                                
024100                                                                          
024200 420-SORT-INNER.                                                          
024300     IF RPT-AQR-SCORE (RY-IDX) < RPT-AQR-SCORE (RY-IDX + 1)               
024400         PERFORM 440-SWAP-ROWS THRU 440-EXIT                              
024500     ELSE                                                                 
024600         IF RPT-AQR-SCORE (RY-IDX) = RPT-AQR-SCORE (RY-IDX + 1)           
024700            AND RPT-PLAYER-ID (RY-IDX) >                                  
024800                RPT-PLAYER-ID (RY-IDX + 1)                                
024900             PERFORM 440-SWAP-ROWS THRU 440-EXIT                          
025000         END-IF                                                           
025100     END-IF.                                                              
025200 420-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500 440-SWAP-ROWS.                                                           
025600     MOVE RPT-ROW (RY-IDX)     TO WS-SWAP-ROW.                            
025700     MOVE RPT-ROW (RY-IDX + 1) TO RPT-ROW (RY-IDX).                       
025800     MOVE WS-SWAP-ROW          TO RPT-ROW (RY-IDX + 1).                   
025900 440-EXIT.                                                                
026000     EXIT.                                                                
026100                                                                          
026200 500-PRINT-REPORT.                                                        
026300     PERFORM 510-WRITE-HEADERS THRU 510-EXIT.                             
026400     IF WS-ROW-COUNT > 0                                                  
026500         PERFORM 520-WRITE-DETAIL-LINE THRU 520-EXIT                      
026600                 VARYING RX-IDX FROM 1 BY 1                               
026700                 UNTIL RX-IDX > WS-ROW-COUNT                              
026800     END-IF.                                                              
026900 500-EXIT.                                                                
027000     EXIT.                                                                
027100                                                                          
027200 510-WRITE-HEADERS.                                                       
027300     WRITE AQR-REPORT-REC FROM RPT-HEADER-LINE1                           
027400         AFTER ADVANCING TOP-OF-FORM.                                     
027500     WRITE AQR-REPORT-REC FROM RPT-HEADER-LINE2                           
027600         AFTER ADVANCING 1 LINE.                                          
027700 510-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000 520-WRITE-DETAIL-LINE.                                                   
028100     MOVE RX-IDX                 TO RPT-RANK.                             
028200     MOVE RPT-PLAYER-NM (RX-IDX) TO RPT-PLAYER-NM-O.                      
028300     MOVE RPT-ATTEMPTS (RX-IDX)  TO RPT-ATTEMPTS-O.                       
028400     MOVE RPT-ACT-PTS (RX-IDX)   TO RPT-ACT-PTS-O.                        
028500     MOVE RPT-EXP-PTS (RX-IDX)   TO RPT-EXP-PTS-O.                        
028600     MOVE RPT-AQR-SCORE (RX-IDX) TO RPT-AQR-O.                            
028700     WRITE AQR-REPORT-REC FROM RPT-DETAIL-LINE.                           
028800 520-EXIT.                                                                
028900     EXIT.                                                                
029000                                                                          
029100*** LEAGUE MEAN AND POPULATION STANDARD DEVIATION OF AQR-SCORE            
029200*** ACROSS EVERY ROW ON THE REPORT (AQR-OUT ALREADY HOLDS ONLY            
029300*** ELIGIBLE PLAYERS, SO NO FURTHER FILTER IS NEEDED HERE).               
029400 800-WRITE-FINAL-LINES.                                                   
029500     MOVE 0 TO WS-AQR-SUM, WS-VARIANCE-SUM,                               
029600               WS-LEAGUE-MEAN, WS-LEAGUE-STDEV.                           
029700     IF WS-ROW-COUNT > 0                                                  
029800         PERFORM 810-SUM-FOR-MEAN THRU 810-EXIT                           
029900                 VARYING RX-IDX FROM 1 BY 1                               
030000                 UNTIL RX-IDX > WS-ROW-COUNT                              
030100         COMPUTE WS-LEAGUE-MEAN ROUNDED =                                 
030200             WS-AQR-SUM / WS-ROW-COUNT                                    
030300         PERFORM 820-SUM-SQUARED-DIFF THRU 820-EXIT                       
030400                 VARYING RX-IDX FROM 1 BY 1                               
030500                 UNTIL RX-IDX > WS-ROW-COUNT                              
030600         COMPUTE WS-VARIANCE ROUNDED =                                    
030700             WS-VARIANCE-SUM / WS-ROW-COUNT                               
030800         MOVE WS-VARIANCE TO WS-SQRT-X                                    
030900         PERFORM 850-COMPUTE-SQUARE-ROOT THRU 850-EXIT                    
031000         COMPUTE WS-LEAGUE-STDEV ROUNDED = WS-SQRT-GUESS                  
031100     END-IF.                                                              
031200     MOVE WS-ROW-COUNT    TO RPT-TOT-RANKED.                              
031300     MOVE WS-LEAGUE-MEAN  TO RPT-TOT-MEAN.                                
031400     MOVE WS-LEAGUE-STDEV TO RPT-TOT-STDEV.                               
031500     WRITE AQR-REPORT-REC FROM RPT-TOTAL-LINE.                            
031600 800-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 810-SUM-FOR-MEAN.                                                        
032000     ADD RPT-AQR-SCORE (RX-IDX) TO WS-AQR-SUM.                            
032100 810-EXIT.                                                                
032200     EXIT.                                                                
032300                                                                          
032400 820-SUM-SQUARED-DIFF.                                                    
032500     COMPUTE WS-DIFF ROUNDED =                                            
032600         RPT-AQR-SCORE (RX-IDX) - WS-LEAGUE-MEAN.                         
032700     COMPUTE WS-DIFF-SQ ROUNDED = WS-DIFF * WS-DIFF.                      
032800     ADD WS-DIFF-SQ TO WS-VARIANCE-SUM.                                   
032900 820-EXIT.                                                                
033000     EXIT.                                                                
033100                                                                          
033200 850-COMPUTE-SQUARE-ROOT.                                                 
033300     IF WS-SQRT-X = 0                                                     
033400         MOVE 0 TO WS-SQRT-GUESS                                          
033500     ELSE                                                                 
033600         MOVE WS-SQRT-X TO WS-SQRT-GUESS                                  
033700         MOVE 0 TO WS-SQRT-COUNT                                          
033800         PERFORM 851-SQRT-ITERATE THRU 851-EXIT                           
033900                 VARYING WS-SQRT-COUNT FROM 1 BY 1                        
034000                 UNTIL WS-SQRT-COUNT > 20                                 
034100     END-IF.                                                              
034200 850-EXIT.                                                                
034300     EXIT.                                                                
034400                                                                          
034500 851-SQRT-ITERATE.                                                        
034600     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
034700         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.               
034800 851-EXIT.                                                                
034900     EXIT.                                                                
035000                                                                          
035100 900-CLOSE-FILES.                                                         
035200     CLOSE AQR-OUT, AQR-REPORT.                                           
035300     DISPLAY 'AQRRPT - END OF RUN'.                                       
035400 900-EXIT.                                                                
035500     EXIT.                                                                
