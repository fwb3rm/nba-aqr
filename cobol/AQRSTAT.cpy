000100*****************************************************************         
000200* AQRSTAT  -- per-player Aggregate Quality Rating record,       *         
000300*            file AQR-OUT; one record per eligible player so    *         
000400*            the rating can be pulled back up without rerunning *         
000500*            AQR-ENGINE.  Fixed length 60.                      *         
000600*                                                               *         
000700* 1987-01-09 JMS  ORIGINAL COPYBOOK.                            *         
000800* 1999-03-22 PXK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   * AQR020  
000900*                 NO CHANGE REQUIRED.                           *         
001000* 2004-08-17 DLW  ADDED AQR-SCORE-X REDEFINE FOR THE RANK       * AQR031  
001100*                 REPORT SWAP LOGIC IN AQRRPT.                  *         
001200*****************************************************************         
001300 01  AQR-REC.                                                             
001400     05  AQR-PLAYER-ID           PIC 9(8).                                
001500     05  AQR-PLAYER-NM           PIC X(24).                               
001600     05  AQR-ATTEMPTS            PIC 9(5).                                
001700     05  AQR-POINTS-EXP          PIC 9(5)V9(2).                           
001800     05  AQR-POINTS-ACT          PIC 9(5)V9(2).                           
001900     05  AQR-SCORE               PIC S9(3)V9(3)                           
002000                                  SIGN LEADING SEPARATE.                  
002100     05  AQR-SCORE-X             REDEFINES AQR-SCORE                      
002200                                  PIC X(7).                               
002300     05  FILLER                  PIC X(2).                                
