000100*****************************************************************         
000200* ZONEAVG  -- league zone-average record, file ZONE-AVG-OUT.   *          
000300*            Fixed length 40, written in fixed zone order.     *          
000400*                                                               *         
000500* 1986-11-14 JMS  ORIGINAL COPYBOOK.                            *         
000600* 1994-06-02 RFT  ADDED ZAV-FGPCT-X REDEFINE SO T01-STYLE       * AQR009  
000700*                 DISPLAY ROUTINES CAN MOVE THE PERCENT AS      *         
000800*                 ALPHANUMERIC WITHOUT A SEPARATE WORK FIELD.   *         
000900* 2004-08-17 DLW  DOCUMENTATION PASS - RECORD IS REBUILT        * AQR031  
001000*                 WHOLESALE BY GETAVG EACH RUN.  NO LAYOUT      *         
001100*                 CHANGE.                                       *         
001200*****************************************************************         
001300 01  ZAV-REC.                                                             
001400     05  ZAV-ZONE                PIC X(20).                               
001500     05  ZAV-ATTEMPTS            PIC 9(7).                                
001600     05  ZAV-MAKES               PIC 9(7).                                
001700     05  ZAV-FGPCT               PIC 9(1)V9(4).                           
001800     05  ZAV-FGPCT-X             REDEFINES ZAV-FGPCT                      
001900                                  PIC X(5).                               
002000     05  FILLER                  PIC X(1).                                
