000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. CONVTODB.                                                    
000300 AUTHOR. J M SAYLES.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 03/14/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*****************************************************************         
000900* CONVTODB - BUILDS THE SEASON SHOT STORE (SHOTS-DB) FROM THE    *        
001000*            RAW LEAGUE SHOT EXTRACT (SHOTS-IN).  REJECTS ARE    *        
001100*            LOGGED TO SYSOUT, NOT HELD IN A SEPARATE FILE.      *        
001200*                                                                *        
001300* MODIFICATION LOG:                                             *         
001400* 03/14/87 JMS  ORIGINAL PROGRAM - VALIDATE AND LOAD THE SEASON  *        
001500*               SHOT EXTRACT INTO THE SHOT STORE.                *        
001600* 02/19/93 RFT  ADDED VALUE-VS-ZONE CROSS EDIT AFTER LEAGUE      *AQR004  
001700*               OFFICE FLAGGED BAD 2-POINT CORNER SHOTS.         *        
001800* 11/05/98 PXK  Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS    *AQR019  
001900*               PROGRAM, NO CHANGE REQUIRED.                     *        
002000* 08/17/04 DLW  REBUILD OF SHOTS-DB IS NOW DOCUMENTED AS A FULL  *AQR031  
002100*               REPLACE EVERY RUN - THERE IS NO CARRYOVER FROM   *        
002200*               ONE SEASON'S SHOT STORE TO THE NEXT.             *        
002300* 01/09/08 GHT  ADDED ZONE-NAME CLASS TEST AHEAD OF THE ZONE     *AQR032  
002400*               VALUE EDIT - SCOREBOARD FEED GLITCH WAS PASSING  *        
002500*               BINARY GARBAGE THROUGH AS A 20-BYTE ZONE NAME.   *        
002600*****************************************************************         
002700                                                                          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 SPECIAL-NAMES.                                                           
003300     CLASS SHOT-ZONE-CLASS IS 'A' THRU 'Z', SPACE, '(', ')',              
003400                              '-'.                                        
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700     SELECT SHOTS-IN  ASSIGN TO SHOTSIN                                   
003800            FILE STATUS IS IN-FCODE.                                      
003900     SELECT SHOTS-DB  ASSIGN TO SHOTSDB                                   
004000            FILE STATUS IS DB-FCODE.                                      
004100                                                                          
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 FD  SHOTS-IN                                                             
004500     RECORDING MODE IS F                                                  
004600     LABEL RECORDS ARE STANDARD                                           
004700     RECORD CONTAINS 60 CHARACTERS                                        
004800     BLOCK CONTAINS 0 RECORDS                                             
004900     DATA RECORD IS SHOTS-IN-REC.                                         
005000 01  SHOTS-IN-REC            PIC X(60).                                   
005100                                                                          
005200 FD  SHOTS-DB                                                             
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD                                           
005500     RECORD CONTAINS 60 CHARACTERS                                        
005600     BLOCK CONTAINS 0 RECORDS                                             
005700     DATA RECORD IS SHOTS-DB-REC.                                         
005800 01  SHOTS-DB-REC            PIC X(60).                                   
005900                                                                          
006000 WORKING-STORAGE SECTION.                                                 
006100 01  FILE-STATUS-CODES.                                                   
006200     05  IN-FCODE                PIC X(2).                                
006300         88  IN-CODE-READ        VALUE SPACES.                            
006400         88  NO-MORE-SHOTS       VALUE '10'.                              
006500     05  DB-FCODE                PIC X(2).                                
006600         88  DB-CODE-WRITE       VALUE SPACES.                            
006700                                                                          
006800 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.                    
006900     88  END-OF-SHOTS-IN         VALUE 'Y'.                               
007000                                                                          
007100 01  PROGRAM-SWITCHES.                                                    
007200     05  WS-VALID-SW             PIC X(1) VALUE SPACE.                    
007300         88  SHOT-VALID          VALUE 'Y'.                               
007400         88  SHOT-NOT-VALID      VALUE 'N'.                               
007500                                                                          
007600     COPY SHOTREC.                                                        
007700                                                                          
007800 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
007900     05  WS-SHOTS-READ           PIC S9(7) COMP.                          
008000     05  WS-SHOTS-LOADED         PIC S9(7) COMP.                          
008100     05  WS-SHOTS-REJECTED       PIC S9(7) COMP.                          
008200                                                                          
008300 01  WS-CURRENT-DATE-FIELDS.                                              
008400     05  WS-CURRENT-DATE.                                                 
008500         10  WS-CURRENT-YEAR     PIC 9(4).                                
008600         10  WS-CURRENT-MONTH    PIC 9(2).                                
008700         10  WS-CURRENT-DAY      PIC 9(2).                                
008800     05  WS-CURRENT-DATE-YY      REDEFINES WS-CURRENT-DATE.               
008900         10  WS-CURRENT-CENTURY  PIC 9(2).                                
009000         10  WS-CURRENT-YY       PIC 9(2).                                
009100         10  FILLER              PIC X(4).                                
009200                                                                          
009300 01  WS-REJECT-LINE.                                                      
009400     05  FILLER                  PIC X(12) VALUE 'REJECT - ID '.          
009500     05  WS-REJECT-ID            PIC Z(7)9.                               
009600     05  FILLER                  PIC X(2)  VALUE SPACES.                  
009700     05  WS-REJECT-REASON        PIC X(30).                               
009800     05  FILLER                  PIC X(11) VALUE SPACES.                  
009900                                                                          
010000 01  WS-RUN-TOTALS-LINE.                                                  
010100     05  FILLER                  PIC X(16)                                
010200                                 VALUE 'SHOTS READ    :'.                 
010300     05  WS-TOT-READ-O           PIC Z(6)9.                               
010400     05  FILLER                  PIC X(4)  VALUE SPACES.                  
010500     05  FILLER                  PIC X(16)                                
010600                                 VALUE 'SHOTS LOADED  :'.                 
010700     05  WS-TOT-LOAD-O           PIC Z(6)9.                               
010800     05  FILLER                  PIC X(4)  VALUE SPACES.                  
010900     05  FILLER                  PIC X(16)                                
011000                                 VALUE 'SHOTS REJECTED:'.                 
011100     05  WS-TOT-REJ-O            PIC Z(6)9.                               
011200     05  FILLER                  PIC X(6)  VALUE SPACES.                  
011300                                                                          
011400*-----------------                                                        
011500 PROCEDURE DIVISION.                                                      
011600*-----------------                                                        
011700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
011800     PERFORM 100-MAINLINE THRU 100-EXIT                                   
011900             UNTIL END-OF-SHOTS-IN.                                       
012000     PERFORM 800-WRITE-FINAL-LINES THRU 800-EXIT.                         
012100     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
012200     MOVE +0 TO RETURN-CODE.                                              
012300     GOBACK.                                                              
012400                                                                          
012500 000-HOUSEKEEPING.                                                        
012600     DISPLAY 'CONVTODB - START OF RUN'.                                   
012700     OPEN INPUT  SHOTS-IN.                                                
012800*** OPEN OUTPUT ALWAYS REBUILDS SHOTS-DB FROM SCRATCH - EVERY RUN         
012900*** STARTS A FRESH SHOT STORE FOR THE SEASON-TO-DATE EXTRACT.             
013000     OPEN OUTPUT SHOTS-DB.                                                
013100     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.                             
013200     PERFORM 150-READ-SHOTS-IN THRU 150-EXIT.                             
013300 000-EXIT.                                                                
013400     EXIT.                                                                
013500                                                                          
013600 100-MAINLINE.                                                            
013700     PERFORM 200-VALIDATE-SHOT THRU 200-EXIT.                             
013800     IF SHOT-NOT-VALID                                                    
013900         PERFORM 250-LOG-REJECT THRU 250-EXIT                             
014000         PERFORM 150-READ-SHOTS-IN THRU 150-EXIT                          
014100         GO TO 100-EXIT                                                   
014200     END-IF.                                                              
014300     PERFORM 300-WRITE-SHOTS-DB THRU 300-EXIT.                            
014400     PERFORM 150-READ-SHOTS-IN THRU 150-EXIT.                             
014500 100-EXIT.                                                                
014600     EXIT.                                                                
014700                                                                          
014800 150-READ-SHOTS-IN.                                                       
014900     READ SHOTS-IN INTO SHOT-REC                                          
015000         AT END MOVE 'Y' TO WS-EOF-SW                                     
015100     END-READ.                                                            
015200     IF NOT END-OF-SHOTS-IN                                               
015300         ADD +1 TO WS-SHOTS-READ                                          
015400     END-IF.                                                              
015500 150-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800*** ONE CHECK PER BUSINESS RULE - FIRST FAILURE WINS THE                  
015900*** REJECT REASON BUT THE SHOT IS ONLY COUNTED REJECTED ONCE.             
016000 200-VALIDATE-SHOT.                                                       
016100     MOVE 'Y' TO WS-VALID-SW.                                             
016200     MOVE SPACES TO WS-REJECT-REASON.                                     
016300     IF SHOT-PLAYER-ID-X IS NOT NUMERIC OR SHOT-PLAYER-ID = 0             
016400         MOVE 'N' TO WS-VALID-SW                                          
016500         MOVE 'BAD PLAYER ID' TO WS-REJECT-REASON                         
016600     END-IF.                                                              
016700*** 01/09/08 GHT - CLASS TEST CATCHES GLITCHED BINARY BEFORE IT   AQR032  
016800*** EVER REACHES THE NAMED-ZONE EDIT BELOW.                               
016900     IF SHOT-VALID AND SHOT-ZONE IS NOT SHOT-ZONE-CLASS                   
017000         MOVE 'N' TO WS-VALID-SW                                          
017100         MOVE 'BAD ZONE CHARACTERS' TO WS-REJECT-REASON                   
017200     END-IF.                                                              
017300     IF SHOT-VALID AND NOT SHOT-ZONE-VALID                                
017400         MOVE 'N' TO WS-VALID-SW                                          
017500         MOVE 'BAD ZONE' TO WS-REJECT-REASON                              
017600     END-IF.                                                              
017700     IF SHOT-VALID AND SHOT-MADE NOT = 0 AND SHOT-MADE NOT = 1            
017800         MOVE 'N' TO WS-VALID-SW                                          
017900         MOVE 'BAD MADE FLAG' TO WS-REJECT-REASON                         
018000     END-IF.                                                              
018100     IF SHOT-VALID AND SHOT-VALUE NOT = 2 AND SHOT-VALUE NOT = 3          
018200         MOVE 'N' TO WS-VALID-SW                                          
018300         MOVE 'BAD SHOT VALUE' TO WS-REJECT-REASON                        
018400     END-IF.                                                              
018500     IF SHOT-VALID AND SHOT-VALUE = 3 AND NOT SHOT-ZONE-IS-3PT            
018600         MOVE 'N' TO WS-VALID-SW                                          
018700         MOVE '3PT VALUE BAD ZONE' TO WS-REJECT-REASON                    
018800     END-IF.                                                              
018900     IF SHOT-VALID AND SHOT-VALUE = 2 AND SHOT-ZONE-IS-3PT                
019000         MOVE 'N' TO WS-VALID-SW                                          
019100         MOVE '2PT VALUE IN 3PT ZONE' TO WS-REJECT-REASON                 
019200     END-IF.                                                              
019300 200-EXIT.                                                                
019400     EXIT.                                                                
019500                                                                          
019600 250-LOG-REJECT.                                                          
019700     MOVE SHOT-PLAYER-ID TO WS-REJECT-ID.                                 
019800     DISPLAY WS-REJECT-LINE.                                              
019900     ADD +1 TO WS-SHOTS-REJECTED.                                         
020000 250-EXIT.                                                                
020100     EXIT.                                                                
020200                                                                          
020300 300-WRITE-SHOTS-DB.                                                      
020400     WRITE SHOTS-DB-REC FROM SHOT-REC.                                    
020500     ADD +1 TO WS-SHOTS-LOADED.                                           
020600 300-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 800-WRITE-FINAL-LINES.                                                   
021000     MOVE WS-SHOTS-READ     TO WS-TOT-READ-O.                             
021100     MOVE WS-SHOTS-LOADED   TO WS-TOT-LOAD-O.                             
021200     MOVE WS-SHOTS-REJECTED TO WS-TOT-REJ-O.                              
021300     DISPLAY WS-RUN-TOTALS-LINE.                                          
021400 800-EXIT.                                                                
021500     EXIT.                                                                
021600                                                                          
021700 900-CLEANUP.                                                             
021800     CLOSE SHOTS-IN, SHOTS-DB.                                            
021900     DISPLAY 'CONVTODB - END OF RUN'.                                     
022000 900-EXIT.                                                                
022100     EXIT.                                                                
