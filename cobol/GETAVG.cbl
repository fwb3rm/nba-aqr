000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. GETAVG.                                                      
000300 AUTHOR. R F TURNER.                                                      
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 11/20/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*****************************************************************         
000900* GETAVG  - BUILDS THE LEAGUE ZONE-AVERAGE FILE (ZONE-AVG-OUT)  *         
001000*           FROM THE SEASON SHOT STORE (SHOTS-DB).  ONE RECORD  *         
001100*           IS WRITTEN FOR EACH OF THE SIX SCOREBOARD ZONES,    *         
001200*           IN THE SAME FIXED ORDER EVERY RUN.                  *         
001300*                                                                *        
001400* MODIFICATION LOG:                                             *         
001500* 11/20/88 RFT  ORIGINAL PROGRAM - ACCUMULATE ATTEMPTS AND       *        
001600*               MAKES BY ZONE AND WRITE THE LEAGUE FG PERCENT.   *        
001700* 06/02/94 RFT  ZONE TABLE NOW LOADED FROM THE NEW ZONEAVG       *AQR009  
001800*               COPYBOOK LAYOUT SO THIS PROGRAM AND AQRENGIN     *        
001900*               SHARE ONE RECORD DEFINITION FOR THE ZONE FILE.   *        
002000* 11/05/98 PXK  Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS    *AQR019  
002100*               PROGRAM, NO CHANGE REQUIRED.                     *        
002200* 08/17/04 DLW  DOCUMENTATION PASS - CONFIRMED ZONE-AVG-OUT IS   *AQR031  
002300*               REBUILT WHOLESALE EACH RUN, SAME AS CONVTODB'S   *        
002400*               REBUILD OF SHOTS-DB.  NO LOGIC CHANGE.           *        
002500*****************************************************************         
002600                                                                          
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-390.                                                
003000 OBJECT-COMPUTER. IBM-390.                                                
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT SHOTS-DB     ASSIGN TO SHOTSDB                                
003400            FILE STATUS IS DB-FCODE.                                      
003500     SELECT ZONE-AVG-OUT ASSIGN TO ZONEAVG                                
003600            FILE STATUS IS ZO-FCODE.                                      
003700                                                                          
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000 FD  SHOTS-DB                                                             
004100     RECORDING MODE IS F                                                  
004200     LABEL RECORDS ARE STANDARD                                           
004300     RECORD CONTAINS 60 CHARACTERS                                        
004400     BLOCK CONTAINS 0 RECORDS                                             
004500     DATA RECORD IS SHOTS-DB-REC.                                         
004600 01  SHOTS-DB-REC            PIC X(60).                                   
004700                                                                          
004800 FD  ZONE-AVG-OUT                                                         
004900     RECORDING MODE IS F                                                  
005000     LABEL RECORDS ARE STANDARD                                           
005100     RECORD CONTAINS 40 CHARACTERS                                        
005200     BLOCK CONTAINS 0 RECORDS                                             
005300     DATA RECORD IS ZONE-AVG-REC.                                         
005400 01  ZONE-AVG-REC            PIC X(40).                                   
005500                                                                          
005600 WORKING-STORAGE SECTION.                                                 
005700 01  FILE-STATUS-CODES.                                                   
005800     05  DB-FCODE                PIC X(2).                                
005900         88  DB-CODE-READ        VALUE SPACES.                            
006000         88  NO-MORE-SHOTS       VALUE '10'.                              
006100     05  ZO-FCODE                PIC X(2).                                
006200         88  ZO-CODE-WRITE       VALUE SPACES.                            
006300                                                                          
006400 77  WS-EOF-SW                   PIC X(1) VALUE SPACE.                    
006500     88  END-OF-SHOTS-DB         VALUE 'Y'.                               
006600                                                                          
006700     COPY SHOTREC.                                                        
006800                                                                          
006900     COPY ZONEAVG.                                                        
007000                                                                          
007100*** TABLE OF THE SIX SCOREBOARD ZONES, LOADED ONCE AT START-UP            
007200*** AND WALKED WITH SEARCH AS EACH SHOT IS READ.                          
007300 01  ZONE-TABLE.                                                          
007400     05  ZONE-TAB OCCURS 6 TIMES                                          
007500                   INDEXED BY ZT-IDX.                                     
007600         10  ZT-ZONE-NAME        PIC X(20).                               
007700         10  ZT-ATTEMPTS         PIC S9(7) COMP.                          
007800         10  ZT-MAKES            PIC S9(7) COMP.                          
007900                                                                          
008000 01  WS-COUNTERS-AND-ACCUMULATORS.                                        
008100     05  WS-SHOTS-READ           PIC S9(7) COMP.                          
008200     05  WS-LEAGUE-ATTEMPTS      PIC S9(7) COMP.                          
008300     05  WS-LEAGUE-MAKES         PIC S9(7) COMP.                          
008400     05  WS-LEAGUE-FGPCT         PIC 9(1)V9(4).                           
008500                                                                          
008600 01  WS-RUN-TOTALS-LINE.                                                  
008700     05  FILLER                  PIC X(16)                                
008800                                 VALUE 'SHOTS READ    :'.                 
008900     05  WS-TOT-READ-O           PIC Z(6)9.                               
009000     05  FILLER                  PIC X(4)  VALUE SPACES.                  
009100     05  FILLER                  PIC X(16)                                
009200                                 VALUE 'LEAGUE ATTEMPT:'.                 
009300     05  WS-TOT-ATT-O            PIC Z(6)9.                               
009400     05  FILLER                  PIC X(4)  VALUE SPACES.                  
009500     05  FILLER                  PIC X(14)                                
009600                                 VALUE 'LEAGUE MAKES:'.                   
009700     05  WS-TOT-MAKE-O           PIC Z(6)9.                               
009800     05  FILLER                  PIC X(4)  VALUE SPACES.                  
009900     05  FILLER                  PIC X(12)                                
010000                                 VALUE 'LEAGUE FG% :'.                    
010100     05  WS-TOT-FGPCT-O          PIC 9.9999.                              
010200                                                                          
010300*-----------------                                                        
010400 PROCEDURE DIVISION.                                                      
010500*-----------------                                                        
010600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
010700     PERFORM 100-MAINLINE THRU 100-EXIT                                   
010800             UNTIL END-OF-SHOTS-DB.                                       
010900     PERFORM 400-COMPUTE-AND-WRITE-AVERAGES THRU 400-EXIT.                
011000     PERFORM 800-WRITE-FINAL-LINES THRU 800-EXIT.                         
011100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
011200     MOVE +0 TO RETURN-CODE.                                              
011300     GOBACK.                                                              
011400                                                                          
011500 000-HOUSEKEEPING.                                                        
011600     DISPLAY 'GETAVG - START OF RUN'.                                     
011700     OPEN INPUT  SHOTS-DB.                                                
011800     OPEN OUTPUT ZONE-AVG-OUT.                                            
011900     INITIALIZE WS-COUNTERS-AND-ACCUMULATORS.                             
012000     INITIALIZE ZONE-TABLE.                                               
012100     PERFORM 110-INIT-ZONE-TABLE THRU 110-EXIT.                           
012200     PERFORM 300-READ-SHOTS-DB THRU 300-EXIT.                             
012300 000-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600*** THE SIX ZONE NAMES ARE FIXED BY THE SCOREBOARD FEED AND ARE           
012700*** LOADED IN THE ORDER THE LEAGUE OFFICE WANTS THEM REPORTED.            
012800 110-INIT-ZONE-TABLE.                                                     
012900     SET ZT-IDX TO 1.                                                     
013000     MOVE 'RESTRICTED AREA     ' TO ZT-ZONE-NAME (ZT-IDX).                
013100     SET ZT-IDX TO 2.                                                     
013200     MOVE 'PAINT (NON-RA)      ' TO ZT-ZONE-NAME (ZT-IDX).                
013300     SET ZT-IDX TO 3.                                                     
013400     MOVE 'MID-RANGE           ' TO ZT-ZONE-NAME (ZT-IDX).                
013500     SET ZT-IDX TO 4.                                                     
013600     MOVE 'LEFT CORNER 3       ' TO ZT-ZONE-NAME (ZT-IDX).                
013700     SET ZT-IDX TO 5.                                                     
013800     MOVE 'RIGHT CORNER 3      ' TO ZT-ZONE-NAME (ZT-IDX).                
013900     SET ZT-IDX TO 6.                                                     
014000     MOVE 'ABOVE THE BREAK 3   ' TO ZT-ZONE-NAME (ZT-IDX).                
014100 110-EXIT.                                                                
014200     EXIT.                                                                
014300                                                                          
014400 100-MAINLINE.                                                            
014500     PERFORM 200-ACCUMULATE-ZONE THRU 200-EXIT.                           
014600     PERFORM 300-READ-SHOTS-DB THRU 300-EXIT.                             
014700 100-EXIT.                                                                
014800     EXIT.                                                                
014900                                                                          
015000*** SHOTS-DB WAS ALREADY EDITED BY CONVTODB SO EVERY ZONE NAME            
015100*** ON THE FILE IS EXPECTED TO MATCH THE TABLE.                           
015200 200-ACCUMULATE-ZONE.                                                     
015300     SET ZT-IDX TO 1.                                                     
015400     SEARCH ZONE-TAB                                                      
015500         AT END                                                           
015600             DISPLAY 'GETAVG - ZONE NOT IN TABLE - ' SHOT-ZONE            
015700         WHEN ZT-ZONE-NAME (ZT-IDX) = SHOT-ZONE                           
015800             ADD +1 TO ZT-ATTEMPTS (ZT-IDX)                               
015900             IF SHOT-MADE = 1                                             
016000                 ADD +1 TO ZT-MAKES (ZT-IDX)                              
016100             END-IF                                                       
016200     END-SEARCH.                                                          
016300 200-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600 300-READ-SHOTS-DB.                                                       
016700     READ SHOTS-DB INTO SHOT-REC                                          
016800         AT END MOVE 'Y' TO WS-EOF-SW                                     
016900     END-READ.                                                            
017000     IF NOT END-OF-SHOTS-DB                                               
017100         ADD +1 TO WS-SHOTS-READ                                          
017200     END-IF.                                                              
017300 300-EXIT.                                                                
017400     EXIT.                                                                
017500                                                                          
017600*** ONE ZONE-AVERAGE-RECORD PER TABLE ENTRY, WRITTEN IN TABLE             
017700*** (FIXED ZONE) ORDER, PLUS A RUN-UP OF THE LEAGUE TOTALS.               
017800 400-COMPUTE-AND-WRITE-AVERAGES.                                          
017900     SET ZT-IDX TO 1.                                                     
018000     PERFORM 410-WRITE-ZONE-LINE THRU 410-EXIT                            
018100             VARYING ZT-IDX FROM 1 BY 1 UNTIL ZT-IDX > 6.                 
018200 400-EXIT.                                                                
018300     EXIT.                                                                
018400                                                                          
018500 410-WRITE-ZONE-LINE.                                                     
018600     MOVE ZT-ZONE-NAME (ZT-IDX) TO ZAV-ZONE.                              
018700     MOVE ZT-ATTEMPTS (ZT-IDX)  TO ZAV-ATTEMPTS.                          
018800     MOVE ZT-MAKES (ZT-IDX)     TO ZAV-MAKES.                             
018900     IF ZT-ATTEMPTS (ZT-IDX) = 0                                          
019000         MOVE ZERO TO ZAV-FGPCT                                           
019100     ELSE                                                                 
019200         COMPUTE ZAV-FGPCT ROUNDED =                                      
019300             ZT-MAKES (ZT-IDX) / ZT-ATTEMPTS (ZT-IDX)                     
019400     END-IF.                                                              
019500     WRITE ZONE-AVG-REC FROM ZAV-REC.                                     
019600     ADD ZT-ATTEMPTS (ZT-IDX) TO WS-LEAGUE-ATTEMPTS.                      
019700     ADD ZT-MAKES (ZT-IDX)    TO WS-LEAGUE-MAKES.                         
019800 410-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 800-WRITE-FINAL-LINES.                                                   
020200     IF WS-LEAGUE-ATTEMPTS = 0                                            
020300         MOVE ZERO TO WS-LEAGUE-FGPCT                                     
020400     ELSE                                                                 
020500         COMPUTE WS-LEAGUE-FGPCT ROUNDED =                                
020600             WS-LEAGUE-MAKES / WS-LEAGUE-ATTEMPTS                         
020700     END-IF.                                                              
020800     MOVE WS-SHOTS-READ      TO WS-TOT-READ-O.                            
020900     MOVE WS-LEAGUE-ATTEMPTS TO WS-TOT-ATT-O.                             
021000     MOVE WS-LEAGUE-MAKES    TO WS-TOT-MAKE-O.                            
021100     MOVE WS-LEAGUE-FGPCT    TO WS-TOT-FGPCT-O.                           
021200     DISPLAY WS-RUN-TOTALS-LINE.                                          
021300 800-EXIT.                                                                
021400     EXIT.                                                                
021500                                                                          
021600 900-CLOSE-FILES.                                                         
021700     CLOSE SHOTS-DB, ZONE-AVG-OUT.                                        
021800     DISPLAY 'GETAVG - END OF RUN'.                                       
021900 900-EXIT.                                                                
022000     EXIT.                                                                
