000100*****************************************************************         
000200* SHOTREC  -- shot-attempt record, shot store SHOTS-DB         *          
000300*            and raw extract SHOTS-IN.  Fixed length 60.       *          
000400*                                                               *         
000500* 1986-11-03 JMS  ORIGINAL COPYBOOK FOR SEASON SHOT EXTRACT.   *          
000600* 1993-02-19 RFT  ADDED SHOT-RESULT GROUP/REDEFINE FOR THE     *  AQR004  
000700*                 NEW SCOREBOARD FEED EDIT PROGRAM.            *          
000800* 1998-11-05 PXK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,  *  AQR019  
000900*                 NO CHANGE REQUIRED.                          *          
001000* 2004-08-17 DLW  ADDED ZONE-DOMAIN 88-LEVELS SO EVERY PROGRAM *  AQR031  
001100*                 THAT COPIES THIS RECORD SHARES ONE LIST OF   *          
001200*                 VALID ZONE NAMES.                            *          
001300*****************************************************************         
001400 01  SHOT-REC.                                                            
001500     05  SHOT-PLAYER-ID          PIC 9(8).                                
001600     05  SHOT-PLAYER-ID-X        REDEFINES SHOT-PLAYER-ID                 
001700                                  PIC X(8).                               
001800     05  SHOT-PLAYER-NM          PIC X(24).                               
001900     05  SHOT-TEAM               PIC X(3).                                
002000     05  SHOT-ZONE               PIC X(20).                               
002100         88  SHOT-ZONE-VALID     VALUE                                    
002200               'RESTRICTED AREA     '                                     
002300               'PAINT (NON-RA)      '                                     
002400               'MID-RANGE           '                                     
002500               'LEFT CORNER 3       '                                     
002600               'RIGHT CORNER 3      '                                     
002700               'ABOVE THE BREAK 3   '.                                    
002800         88  SHOT-ZONE-IS-3PT    VALUE                                    
002900               'LEFT CORNER 3       '                                     
003000               'RIGHT CORNER 3      '                                     
003100               'ABOVE THE BREAK 3   '.                                    
003200     05  SHOT-RESULT.                                                     
003300         10  SHOT-MADE           PIC 9(1).                                
003400         10  SHOT-VALUE          PIC 9(1).                                
003500     05  SHOT-RESULT-X           REDEFINES SHOT-RESULT                    
003600                                  PIC X(2).                               
003700     05  SHOT-FILLER             PIC X(3).                                
