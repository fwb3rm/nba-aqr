000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. AQRENGIN.                                                    
000300 AUTHOR. SAYLES.                                                          
000400 INSTALLATION. COBOL DEV CENTER.                                          
000500 DATE-WRITTEN. 02/08/89.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800*****************************************************************         
000900* AQRENGIN - PER-PLAYER AGGREGATE QUALITY RATING (AQR) ENGINE.  *         
001000*            READS THE SEASON SHOT STORE (SHOTS-DB), GROUPS     *         
001100*            EACH PLAYER'S SHOTS BY ZONE, COMPARES THE PLAYER'S *         
001200*            MIX AGAINST THE LEAGUE ZONE AVERAGES (ZONE-AVG-OUT)*         
001300*            AND WRITES ONE AQR-STAT-RECORD PER ELIGIBLE PLAYER *         
001400*            TO AQR-OUT, THEN DISPLAYS THE LEAGUE AQR MEAN AND  *         
001500*            STANDARD DEVIATION.                                *         
001600*                                                               *         
001700* MODIFICATION LOG:                                             *         
001800* 02/08/89 JMS  ORIGINAL PROGRAM.  SHOTS-DB IS NOT PHYSICALLY   *         
001900*               SORTED SO THE PLAYER TABLE IS KEPT IN ASCENDING *         
002000*               PLAYER-ID ORDER BY INSERTION AS EACH NEW PLAYER  *        
002100*               ID IS FIRST SEEN - THIS ALSO GIVES US AQR-OUT'S  *        
002200*               REQUIRED WRITE ORDER FOR FREE.                  *         
002300* 11/05/98 PXK  Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS   * AQR019  
002400*               PROGRAM, NO CHANGE REQUIRED.                    *         
002500* 08/17/04 DLW  LEAGUE STDEV NOW USES THE SHOP'S STANDARD       * AQR031  
002600*               NEWTON ITERATION SQUARE ROOT SINCE THIS SHOP'S   *        
002700*               COMPILER HAS NO BUILT-IN SQUARE ROOT FUNCTION.  *         
002800*****************************************************************         
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-390.                                                
003300 OBJECT-COMPUTER. IBM-390.                                                
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT SHOTS-DB     ASSIGN TO SHOTSDB                                
003700            FILE STATUS IS DB-FCODE.                                      
003800     SELECT ZONE-AVG-OUT ASSIGN TO ZONEAVG                                
003900            FILE STATUS IS ZA-FCODE.                                      
004000     SELECT AQR-OUT      ASSIGN TO AQROUT                                 
004100            FILE STATUS IS AO-FCODE.                                      
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  SHOTS-DB                                                             
004600     RECORDING MODE IS F                                                  
004700     LABEL RECORDS ARE STANDARD                                           
004800     RECORD CONTAINS 60 CHARACTERS                                        
004900     BLOCK CONTAINS 0 RECORDS                                             
005000     DATA RECORD IS SHOTS-DB-REC.                                         
005100 01  SHOTS-DB-REC            PIC X(60).                                   
005200                                                                          
005300 FD  ZONE-AVG-OUT                                                         
005400     RECORDING MODE IS F                                                  
005500     LABEL RECORDS ARE STANDARD                                           
005600     RECORD CONTAINS 40 CHARACTERS                                        
005700     BLOCK CONTAINS 0 RECORDS                                             
005800     DATA RECORD IS ZONE-AVG-REC.                                         
005900 01  ZONE-AVG-REC            PIC X(40).                                   
006000                                                                          
006100 FD  AQR-OUT                                                              
006200     RECORDING MODE IS F                                                  
006300     LABEL RECORDS ARE STANDARD                                           
006400     RECORD CONTAINS 60 CHARACTERS                                        
006500     BLOCK CONTAINS 0 RECORDS                                             
006600     DATA RECORD IS AQR-OUT-REC.                                          
006700 01  AQR-OUT-REC             PIC X(60).                                   
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000 01  FILE-STATUS-CODES.                                                   
007100     05  DB-FCODE                PIC X(2).                                
007200         88  DB-CODE-READ        VALUE SPACES.                            
007300         88  NO-MORE-SHOTS       VALUE '10'.                              
007400     05  ZA-FCODE                PIC X(2).                                
007500         88  ZA-CODE-READ        VALUE SPACES.                            
007600         88  NO-MORE-ZONES       VALUE '10'.                              
007700     05  AO-FCODE                PIC X(2).                                
007800         88  AO-CODE-WRITE       VALUE SPACES.                            
007900                                                                          
008000 77  WS-FOUND-SW                 PIC X(1) VALUE 'N'.                      
008100     88  SLOT-FOUND              VALUE 'Y'.                               
008200                                                                          
008300 01  PROGRAM-SWITCHES.                                                    
008400     05  WS-EOF-SHOTS-SW         PIC X(1) VALUE SPACE.                    
008500         88  END-OF-SHOTS-DB     VALUE 'Y'.                               
008600     05  WS-EOF-ZONE-SW          PIC X(1) VALUE SPACE.                    
008700         88  END-OF-ZONE-AVG     VALUE 'Y'.                               
008800                                                                          
008900     COPY SHOTREC.                                                        
009000                                                                          
009100     COPY ZONEAVG.                                                        
009200                                                                          
009300     COPY AQRSTAT.                                                        
009400                                                                          
009500*** SIX SCOREBOARD ZONES - NAME, POINT VALUE AND THE LEAGUE               
009600*** FIELD GOAL PERCENT READ IN FROM ZONE-AVG-OUT.                         
009700 01  ZONE-TABLE.                                                          
009800     05  ZONE-TAB OCCURS 6 TIMES                                          
009900                   INDEXED BY ZT-IDX.                                     
010000         10  ZT-ZONE-NAME        PIC X(20).                               
010100         10  ZT-POINT-VALUE      PIC S9(1) COMP.                          
010200         10  ZT-LEAGUE-FGPCT     PIC 9(1)V9(4).                           
010300                                                                          
010400*** ONE ENTRY PER PLAYER SEEN ON SHOTS-DB, HELD IN ASCENDING              
010500*** PLAYER-ID ORDER.  THE TABLE IS BUILT BY INSERTION SINCE               
010600*** SHOTS-DB ARRIVES IN SCOREBOARD-FEED (NOT PLAYER-ID) ORDER.            
010700 01  PLAYER-TABLE.                                                        
010800     05  PLAYER-ENTRY OCCURS 600 TIMES                                    
010900                      INDEXED BY PT-IDX.                                  
011000         10  PT-PLAYER-ID        PIC 9(8).                                
011100         10  PT-PLAYER-NM        PIC X(24).                               
011200         10  PT-TOTAL-ATTEMPTS   PIC S9(5) COMP.                          
011300         10  PT-ACTUAL-POINTS    PIC S9(5)V99 COMP-3.                     
011400         10  PT-POINTS-EXP       PIC S9(5)V99 COMP-3.                     
011500         10  PT-AQR-SCORE        PIC S9(3)V9(3) COMP-3.                   
011600         10  PT-ELIGIBLE-SW      PIC X(1) VALUE 'N'.                      
011700             88  PT-ELIGIBLE     VALUE 'Y'.                               
011800         10  PT-ZONE-ATTEMPTS OCCURS 6 TIMES                              
011900                              PIC S9(5) COMP.                             
012000                                                                          
012100 01  WS-SUBSCRIPTS-AND-COUNTERS.                                          
012200     05  WS-PLAYER-COUNT         PIC S9(4) COMP VALUE 0.                  
012300     05  WS-PLAYERS-ELIGIBLE     PIC S9(4) COMP VALUE 0.                  
012400     05  WS-INSERT-POS           PIC S9(4) COMP VALUE 0.                  
012500     05  WS-ZONE-IDX             PIC S9(2) COMP VALUE 0.                  
012600     05  WS-SHOTS-READ           PIC S9(7) COMP VALUE 0.                  
012700     05  WS-SQRT-COUNT           PIC S9(2) COMP VALUE 0.                  
012800                                                                          
012900 01  WS-EXPECTED-POINTS-WORK.                                             
013000     05  WS-EXPECTED-ACCUM       PIC S9(5)V99 COMP-3.                     
013100     05  WS-ZONE-TERM            PIC S9(5)V99 COMP-3.                     
013200                                                                          
013300 01  WS-LEAGUE-STATS-WORK.                                                
013400     05  WS-AQR-SUM              PIC S9(7)V999  COMP-3.                   
013500     05  WS-LEAGUE-MEAN          PIC S9(3)V9(3) COMP-3.                   
013600     05  WS-DIFF                 PIC S9(4)V999  COMP-3.                   
013700     05  WS-DIFF-SQ              PIC S9(7)V9999 COMP-3.                   
013800     05  WS-VARIANCE-SUM         PIC S9(9)V9999 COMP-3.                   
013900     05  WS-VARIANCE             PIC S9(7)V9999 COMP-3.                   
014000     05  WS-LEAGUE-STDEV         PIC S9(3)V9(3) COMP-3.                   
014100                                                                          
014200*** GENERAL-PURPOSE NEWTON ITERATION SQUARE ROOT - THIS SHOP'S            
014300*** COMPILER HAS NO SQRT FUNCTION, SO TWENTY ITERATIONS ARE RUN           
014400*** EVERY TIME, WHICH CONVERGES WELL PAST THE 3RD DECIMAL PLACE.          
014500 01  WS-SQUARE-ROOT-WORK.                                                 
014600     05  WS-SQRT-X               PIC S9(7)V9999 COMP-3.                   
014700     05  WS-SQRT-GUESS           PIC S9(7)V9999 COMP-3.                   
014800                                                                          
014900 01  WS-RUN-TOTALS-LINE.                                                  
015000     05  FILLER                  PIC X(16)                                
015100                                 VALUE 'SHOTS READ    :'.                 
015200     05  WS-TOT-SHOTS-O          PIC Z(6)9.                               
015300     05  FILLER                  PIC X(4)  VALUE SPACES.                  
015400     05  FILLER                  PIC X(16)                                
015500                                 VALUE 'PLAYERS SEEN  :'.                 
015600     05  WS-TOT-PLAYERS-O        PIC Z(6)9.                               
015700     05  FILLER                  PIC X(4)  VALUE SPACES.                  
015800     05  FILLER                  PIC X(16)                                
015900                                 VALUE 'PLAYERS ELIG  :'.                 
016000     05  WS-TOT-ELIG-O           PIC Z(6)9.                               
016100     05  FILLER                  PIC X(12) VALUE SPACES.                  
016200                                                                          
016300 01  WS-LEAGUE-STATS-LINE.                                                
016400     05  FILLER                  PIC X(17)                                
016500                                 VALUE 'LEAGUE AQR MEAN:'.                
016600     05  WS-MEAN-O               PIC -999.999.                            
016700     05  FILLER                  PIC X(4)  VALUE SPACES.                  
016800     05  FILLER                  PIC X(6)  VALUE 'STDEV:'.                
016900     05  WS-STDEV-O              PIC 999.999.                             
017000     05  FILLER                  PIC X(28) VALUE SPACES.                  
017100                                                                          
017200*-----------------                                                        
017300 PROCEDURE DIVISION.                                                      
017400*-----------------                                                        
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
017600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
017700             UNTIL END-OF-SHOTS-DB.                                       
017800     PERFORM 500-FINALIZE-PLAYERS THRU 500-EXIT.                          
017900     PERFORM 800-WRITE-LEAGUE-STATS THRU 800-EXIT.                        
018000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
018100     MOVE +0 TO RETURN-CODE.                                              
018200     GOBACK.                                                              
018300                                                                          
018400 000-HOUSEKEEPING.                                                        
018500     DISPLAY 'AQRENGIN - START OF RUN'.                                   
018600     OPEN INPUT  SHOTS-DB.                                                
018700     OPEN INPUT  ZONE-AVG-OUT.                                            
018800     OPEN OUTPUT AQR-OUT.                                                 
018900     INITIALIZE WS-SUBSCRIPTS-AND-COUNTERS.                               
019000     INITIALIZE ZONE-TABLE.                                               
019100     INITIALIZE PLAYER-TABLE.                                             
019200     PERFORM 055-INIT-ZONE-NAMES THRU 055-EXIT.                           
019300     PERFORM 060-READ-ZONE-AVG-OUT THRU 060-EXIT.                         
019400     PERFORM 070-MATCH-ZONE-FGPCT THRU 070-EXIT                           
019500             UNTIL END-OF-ZONE-AVG.                                       
019600     PERFORM 150-READ-SHOTS-DB THRU 150-EXIT.                             
019700 000-EXIT.                                                                
019800     EXIT.                                                                
019900                                                                          
020000*** THE SIX ZONE NAMES AND THEIR POINT VALUES ARE FIXED BY THE            
020100*** SCOREBOARD FEED AND DO NOT COME FROM ANY FILE.                        
020200 055-INIT-ZONE-NAMES.                                                     
020300     SET ZT-IDX TO 1.                                                     
020400     MOVE 'RESTRICTED AREA     ' TO ZT-ZONE-NAME (ZT-IDX).                
020500     MOVE 2                      TO ZT-POINT-VALUE (ZT-IDX).              
020600     SET ZT-IDX TO 2.                                                     
020700     MOVE 'PAINT (NON-RA)      ' TO ZT-ZONE-NAME (ZT-IDX).                
020800     MOVE 2                      TO ZT-POINT-VALUE (ZT-IDX).              
020900     SET ZT-IDX TO 3.                                                     
021000     MOVE 'MID-RANGE           ' TO ZT-ZONE-NAME (ZT-IDX).                
021100     MOVE 2                      TO ZT-POINT-VALUE (ZT-IDX).              
021200     SET ZT-IDX TO 4.                                                     
021300     MOVE 'LEFT CORNER 3       ' TO ZT-ZONE-NAME (ZT-IDX).                
021400     MOVE 3                      TO ZT-POINT-VALUE (ZT-IDX).              
021500     SET ZT-IDX TO 5.                                                     
021600     MOVE 'RIGHT CORNER 3      ' TO ZT-ZONE-NAME (ZT-IDX).                
021700     MOVE 3                      TO ZT-POINT-VALUE (ZT-IDX).              
021800     SET ZT-IDX TO 6.                                                     
021900     MOVE 'ABOVE THE BREAK 3   ' TO ZT-ZONE-NAME (ZT-IDX).                
022000     MOVE 3                      TO ZT-POINT-VALUE (ZT-IDX).              
022100 055-EXIT.                                                                
022200     EXIT.                                                                
022300                                                                          
022400 060-READ-ZONE-AVG-OUT.                                                   
022500     READ ZONE-AVG-OUT INTO ZAV-REC                                       
022600         AT END MOVE 'Y' TO WS-EOF-ZONE-SW                                
022700     END-READ.                                                            
022800 060-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100 070-MATCH-ZONE-FGPCT.                                                    
023200     SET ZT-IDX TO 1.                                                     
023300     SEARCH ZONE-TAB                                                      
023400         AT END                                                           
023500             DISPLAY 'AQRENGIN - ZONE NOT IN TABLE - ' ZAV-ZONE           
023600         WHEN ZT-ZONE-NAME (ZT-IDX) = ZAV-ZONE                            
023700             MOVE ZAV-FGPCT TO ZT-LEAGUE-FGPCT (ZT-IDX)                   
023800     END-SEARCH.                                                          
023900     PERFORM 060-READ-ZONE-AVG-OUT THRU 060-EXIT.                         
024000 070-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300 100-MAINLINE.                                                            
024400     PERFORM 200-ACCUMULATE-SHOT THRU 200-EXIT.                           
024500     PERFORM 150-READ-SHOTS-DB THRU 150-EXIT.                             
024600 100-EXIT.                                                                
024700     EXIT.                                                                
024800                                                                          
024900 150-READ-SHOTS-DB.                                                       
025000     READ SHOTS-DB INTO SHOT-REC                                          
025100         AT END MOVE 'Y' TO WS-EOF-SHOTS-SW                               
025200     END-READ.                                                            
025300     IF NOT END-OF-SHOTS-DB                                               
025400         ADD +1 TO WS-SHOTS-READ                                          
025500     END-IF.                                                              
025600 150-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900 200-ACCUMULATE-SHOT.                                                     
026000     PERFORM 210-FIND-ZONE-SLOT THRU 210-EXIT.                            
026100     PERFORM 250-FIND-OR-ADD-PLAYER THRU 250-EXIT.                        
026200 200-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500*** SHOTS-DB WAS ALREADY EDITED BY CONVTODB SO EVERY ZONE NAME            
026600*** ON THE FILE IS EXPECTED TO MATCH THE TABLE.                           
026700 210-FIND-ZONE-SLOT.                                                      
026800     SET ZT-IDX TO 1.                                                     
026900     SEARCH ZONE-TAB                                                      
027000         AT END                                                           
027100             DISPLAY 'AQRENGIN - ZONE NOT IN TABLE - ' SHOT-ZONE          
027200         WHEN ZT-ZONE-NAME (ZT-IDX) = SHOT-ZONE                           
027300             CONTINUE                                                     
027400     END-SEARCH.                                                          
027500     SET WS-ZONE-IDX TO ZT-IDX.                                           
027600 210-EXIT.                                                                
027700     EXIT.                                                                
027800                                                                          
027900*** FIND THE PLAYER'S SLOT IF ALREADY SEEN, ELSE INSERT A NEW             
028000*** ONE IN ASCENDING PLAYER-ID ORDER.                                     
028100 250-FIND-OR-ADD-PLAYER.                                                  
028200     MOVE 'N' TO WS-FOUND-SW.                                             
028300     MOVE 0   TO WS-INSERT-POS.                                           
028400     IF WS-PLAYER-COUNT > 0                                               
028500         PERFORM 252-SCAN-PLAYER-SLOT THRU 252-EXIT                       
028600                 VARYING PT-IDX FROM 1 BY 1                               
028700                 UNTIL PT-IDX > WS-PLAYER-COUNT OR SLOT-FOUND             
028800     END-IF.                                                              
028900     IF WS-INSERT-POS = 0                                                 
029000         COMPUTE WS-INSERT-POS = WS-PLAYER-COUNT + 1                      
029100     END-IF.                                                              
029200     SET PT-IDX TO WS-INSERT-POS.                                         
029300     IF SLOT-FOUND AND PT-PLAYER-ID (PT-IDX) = SHOT-PLAYER-ID             
029400         PERFORM 260-ACCUMULATE-INTO-SLOT THRU 260-EXIT                   
029500     ELSE                                                                 
029600         PERFORM 270-INSERT-NEW-PLAYER THRU 270-EXIT                      
029700     END-IF.                                                              
029800 250-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 252-SCAN-PLAYER-SLOT.                                                    
030200     IF PT-PLAYER-ID (PT-IDX) >= SHOT-PLAYER-ID                           
030300         MOVE 'Y'    TO WS-FOUND-SW                                       
030400         MOVE PT-IDX TO WS-INSERT-POS                                     
030500     END-IF.                                                              
030600 252-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900 260-ACCUMULATE-INTO-SLOT.                                                
031000     ADD +1 TO PT-TOTAL-ATTEMPTS (PT-IDX).                                
031100     ADD +1 TO PT-ZONE-ATTEMPTS (PT-IDX WS-ZONE-IDX).                     
031200     IF SHOT-MADE = 1                                                     
031300         ADD ZT-POINT-VALUE (WS-ZONE-IDX)                                 
031400                              TO PT-ACTUAL-POINTS (PT-IDX)                
031500     END-IF.                                                              
031600 260-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900*** MAKE ROOM FOR THE NEW PLAYER BY SLIDING EVERY ENTRY FROM THE          
032000*** INSERT POINT TO THE END OF THE TABLE UP ONE SLOT.                     
032100 270-INSERT-NEW-PLAYER.                                                   
032200     IF WS-PLAYER-COUNT >= WS-INSERT-POS                                  
032300         PERFORM 271-SHIFT-PLAYER-SLOT THRU 271-EXIT                      
032400                 VARYING PT-IDX FROM WS-PLAYER-COUNT BY -1                
032500                 UNTIL PT-IDX < WS-INSERT-POS                             
032600     END-IF.                                                              
032700     SET PT-IDX TO WS-INSERT-POS.                                         
032800     INITIALIZE PLAYER-ENTRY (PT-IDX).                                    
032900     MOVE SHOT-PLAYER-ID TO PT-PLAYER-ID (PT-IDX).                        
033000     MOVE SHOT-PLAYER-NM TO PT-PLAYER-NM (PT-IDX).                        
033100     ADD +1 TO WS-PLAYER-COUNT.                                           
033200     PERFORM 260-ACCUMULATE-INTO-SLOT THRU 260-EXIT.                      
033300 270-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600 271-SHIFT-PLAYER-SLOT.                                                   
033700     MOVE PLAYER-ENTRY (PT-IDX) TO PLAYER-ENTRY (PT-IDX + 1).             
033800 271-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100*** ONE PASS OVER THE WHOLE PLAYER TABLE AFTER ALL SHOTS ARE IN.          
034200*** THE TABLE IS ALREADY IN ASCENDING PLAYER-ID ORDER SO AQR-OUT          
034300*** COMES OUT IN PLAYER-ID ORDER WITHOUT A SEPARATE SORT STEP.            
034400 500-FINALIZE-PLAYERS.                                                    
034500     IF WS-PLAYER-COUNT > 0                                               
034600         PERFORM 510-FINALIZE-ONE-PLAYER THRU 510-EXIT                    
034700                 VARYING PT-IDX FROM 1 BY 1                               
034800                 UNTIL PT-IDX > WS-PLAYER-COUNT                           
034900     END-IF.                                                              
035000 500-EXIT.                                                                
035100     EXIT.                                                                
035200                                                                          
035300 510-FINALIZE-ONE-PLAYER.                                                 
035400     MOVE 0 TO WS-EXPECTED-ACCUM.                                         
035500     PERFORM 520-ADD-ZONE-EXPECTED THRU 520-EXIT                          
035600             VARYING WS-ZONE-IDX FROM 1 BY 1                              
035700             UNTIL WS-ZONE-IDX > 6.                                       
035800     MOVE WS-EXPECTED-ACCUM TO PT-POINTS-EXP (PT-IDX).                    
035900     IF PT-TOTAL-ATTEMPTS (PT-IDX) >= 100                                 
036000         MOVE 'Y' TO PT-ELIGIBLE-SW (PT-IDX)                              
036100         COMPUTE PT-AQR-SCORE (PT-IDX) ROUNDED =                          
036200             ((PT-ACTUAL-POINTS (PT-IDX) - PT-POINTS-EXP (PT-IDX))        
036300                 / PT-TOTAL-ATTEMPTS (PT-IDX)) * 100                      
036400         PERFORM 530-WRITE-AQR-RECORD THRU 530-EXIT                       
036500     END-IF.                                                              
036600 510-EXIT.                                                                
036700     EXIT.                                                                
036800                                                                          
036900 520-ADD-ZONE-EXPECTED.                                                   
037000     COMPUTE WS-ZONE-TERM ROUNDED =                                       
037100         PT-ZONE-ATTEMPTS (PT-IDX WS-ZONE-IDX)                            
037200           * ZT-LEAGUE-FGPCT (WS-ZONE-IDX)                                
037300           * ZT-POINT-VALUE (WS-ZONE-IDX).                                
037400     ADD WS-ZONE-TERM TO WS-EXPECTED-ACCUM.                               
037500 520-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800 530-WRITE-AQR-RECORD.                                                    
037900     MOVE PT-PLAYER-ID (PT-IDX)      TO AQR-PLAYER-ID.                    
038000     MOVE PT-PLAYER-NM (PT-IDX)      TO AQR-PLAYER-NM.                    
038100     MOVE PT-TOTAL-ATTEMPTS (PT-IDX) TO AQR-ATTEMPTS.                     
038200     MOVE PT-POINTS-EXP (PT-IDX)     TO AQR-POINTS-EXP.                   
038300     MOVE PT-ACTUAL-POINTS (PT-IDX)  TO AQR-POINTS-ACT.                   
038400     MOVE PT-AQR-SCORE (PT-IDX)      TO AQR-SCORE.                        
038500     WRITE AQR-OUT-REC FROM AQR-REC.                                      
038600     ADD +1 TO WS-PLAYERS-ELIGIBLE.                                       
038700 530-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000*** LEAGUE MEAN AND POPULATION STANDARD DEVIATION OF AQR-SCORE            
039100*** ACROSS EVERY ELIGIBLE PLAYER EMITTED TO AQR-OUT.                      
039200 800-WRITE-LEAGUE-STATS.                                                  
039300     MOVE 0 TO WS-AQR-SUM, WS-VARIANCE-SUM,                               
039400               WS-LEAGUE-MEAN, WS-LEAGUE-STDEV.                           
039500     IF WS-PLAYER-COUNT > 0                                               
039600         PERFORM 810-SUM-FOR-MEAN THRU 810-EXIT                           
039700                 VARYING PT-IDX FROM 1 BY 1                               
039800                 UNTIL PT-IDX > WS-PLAYER-COUNT                           
039900     END-IF.                                                              
040000     IF WS-PLAYERS-ELIGIBLE > 0                                           
040100         COMPUTE WS-LEAGUE-MEAN ROUNDED =                                 
040200             WS-AQR-SUM / WS-PLAYERS-ELIGIBLE                             
040300         PERFORM 820-SUM-SQUARED-DIFF THRU 820-EXIT                       
040400                 VARYING PT-IDX FROM 1 BY 1                               
040500                 UNTIL PT-IDX > WS-PLAYER-COUNT                           
040600         COMPUTE WS-VARIANCE ROUNDED =                                    
040700             WS-VARIANCE-SUM / WS-PLAYERS-ELIGIBLE                        
040800         MOVE WS-VARIANCE TO WS-SQRT-X                                    
040900         PERFORM 850-COMPUTE-SQUARE-ROOT THRU 850-EXIT                    
041000         COMPUTE WS-LEAGUE-STDEV ROUNDED = WS-SQRT-GUESS                  
041100     END-IF.                                                              
041200     MOVE WS-SHOTS-READ       TO WS-TOT-SHOTS-O.                          
041300     MOVE WS-PLAYER-COUNT     TO WS-TOT-PLAYERS-O.                        
041400     MOVE WS-PLAYERS-ELIGIBLE TO WS-TOT-ELIG-O.                           
041500     DISPLAY WS-RUN-TOTALS-LINE.                                          
041600     MOVE WS-LEAGUE-MEAN      TO WS-MEAN-O.                               
041700     MOVE WS-LEAGUE-STDEV     TO WS-STDEV-O.                              
041800     DISPLAY WS-LEAGUE-STATS-LINE.                                        
041900 800-EXIT.                                                                
042000     EXIT.                                                                
042100                                                                          
042200 810-SUM-FOR-MEAN.                                                        
042300     IF PT-ELIGIBLE (PT-IDX)                                              
042400         ADD PT-AQR-SCORE (PT-IDX) TO WS-AQR-SUM                          
042500     END-IF.                                                              
042600 810-EXIT.                                                                
042700     EXIT.                                                                
042800                                                                          
042900 820-SUM-SQUARED-DIFF.                                                    
043000     IF PT-ELIGIBLE (PT-IDX)                                              
043100         COMPUTE WS-DIFF ROUNDED =                                        
043200             PT-AQR-SCORE (PT-IDX) - WS-LEAGUE-MEAN                       
043300         COMPUTE WS-DIFF-SQ ROUNDED = WS-DIFF * WS-DIFF                   
043400         ADD WS-DIFF-SQ TO WS-VARIANCE-SUM                                
043500     END-IF.                                                              
043600 820-EXIT.                                                                
043700     EXIT.                                                                
043800                                                                          
043900*** NEWTON ITERATION SQUARE ROOT OF WS-SQRT-X, RESULT RETURNED            
044000*** IN WS-SQRT-GUESS.  TWENTY PASSES IS MORE THAN ENOUGH TO               
044100*** SETTLE PAST THE 3RD DECIMAL PLACE FOR ANY VALUE THIS                  
044200*** PROGRAM WILL EVER SQUARE ROOT.                                        
044300 850-COMPUTE-SQUARE-ROOT.                                                 
044400     IF WS-SQRT-X = 0                                                     
044500         MOVE 0 TO WS-SQRT-GUESS                                          
044600     ELSE                                                                 
044700         MOVE WS-SQRT-X TO WS-SQRT-GUESS                                  
044800         MOVE 0 TO WS-SQRT-COUNT                                          
044900         PERFORM 851-SQRT-ITERATE THRU 851-EXIT                           
045000                 VARYING WS-SQRT-COUNT FROM 1 BY 1                        
045100                 UNTIL WS-SQRT-COUNT > 20                                 
045200     END-IF.                                                              
045300 850-EXIT.                                                                
045400     EXIT.                                                                
045500                                                                          
045600 851-SQRT-ITERATE.                                                        
045700     COMPUTE WS-SQRT-GUESS ROUNDED =                                      
045800         (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.               
045900 851-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200 900-CLOSE-FILES.                                                         
046300     CLOSE SHOTS-DB, ZONE-AVG-OUT, AQR-OUT.                               
046400     DISPLAY 'AQRENGIN - END OF RUN'.                                     
046500 900-EXIT.                                                                
046600     EXIT.                                                                
